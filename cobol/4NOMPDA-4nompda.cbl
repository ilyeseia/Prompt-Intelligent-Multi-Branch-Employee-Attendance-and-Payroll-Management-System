000100******************************************************************
000200*                                                                *
000300*          S I S T E M A   D E   N O M I N A S   Y              *
000400*              A S I S T E N C I A   D E   P E R S O N A L      *
000500*                                                                *
000600*  PROGRAMA:  4NOMPDA                                            *
000700*  MODULO:    PERCEPCIONES Y DEDUCCIONES                         *
000800*  PROPOSITO: LEER LOS ARCHIVOS DE PERCEPCIONES Y DE             *
000900*             DEDUCCIONES DEL MES DE NOMINA Y ACUMULAR, POR      *
001000*             EMPLEADO, EL TOTAL DE PERCEPCIONES Y LOS CINCO     *
001100*             RUBROS DE DEDUCCION (IMPUESTOS, SEGURO SOCIAL,     *
001200*             SEGURO MEDICO, PENSION Y OTRAS), PARA USO DEL      *
001300*             PROGRAMA DE CALCULO DE NOMINA (6NOMCAL).           *
001400*                                                                *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    4NOMPDA.
001800 AUTHOR.        R TORRES MEZA.
001900 INSTALLATION.  DEPTO DE SISTEMAS - NOMINAS.
002000 DATE-WRITTEN.  04/02/89.
002100 DATE-COMPILED.
002200 SECURITY.      CONFIDENCIAL - USO INTERNO DE NOMINAS.
002300******************************************************************
002400* B I T A C O R A   D E   C A M B I O S                          *
002500*------------------------------------------------------------   *
002600* FECHA     PROGRAMADOR  FOLIO   DESCRIPCION                     *
002700* --------  -----------  ------  ------------------------------  *
002800* 04/02/89  RTM          N-0003  VERSION INICIAL. ACUMULA        *N-0003  
002900*                                PERCEPCIONES Y DEDUCCIONES POR  *N-0003  
003000*                                EMPLEADO A PARTIR DE UN SOLO    *N-0003  
003100*                                ARCHIVO DE PERCEPCION-DEDUCCION.*N-0003  
003200* 10/05/91  RTM          N-0031  EL CATALOGO DE PERCEPCIONES Y   *N-0031  
003300*                                DEDUCCIONES SE SEPARA EN DOS    *N-0031  
003400*                                ARCHIVOS (PERCEPCIONES Y        *N-0031  
003500*                                DEDUCCIONES) POR PETICION DE    *N-0031  
003600*                                CONTRALORIA.                    *N-0031  
003700* 06/14/93  JCA          N-0044  SE AGREGAN LOS CINCO RUBROS DE  *N-0044  
003800*                                DEDUCCION (ANTES SOLO HABIA UN  *N-0044  
003900*                                TOTAL GLOBAL DE DEDUCCION).     *N-0044  
004000* 03/08/95  JCA          N-0068  CUALQUIER CATEGORIA DE          *N-0068  
004100*                                DEDUCCION NO RECONOCIDA CAE EN  *N-0068  
004200*                                EL RUBRO DE OTRAS DEDUCCIONES.  *N-0068  
004300* 01/22/99  LFM          N-0115  AJUSTE DE SIGLO: PER-MES-NOMINA *N-0115  
004400*                                Y DED-MES-NOMINA PASAN DE       *N-0115  
004500*                                AAMM (4) A AAAAMM (6).          *N-0115  
004600* 11/09/00  LFM          N-0140  SE AMPLIA EL CONCEPTO (NOMBRE   *N-0140  
004700*                                DE PERCEPCION/DEDUCCION) A      *N-0140  
004800*                                X(100) PARA CATALOGOS LARGOS.   *N-0140  
004900* 04/19/03  GHS          N-0183  SE ESTANDARIZA LA NOMINA DEL    *N-0183  
005000*                                EMPLEADO A X(20) PARA ENLAZAR   *N-0183  
005100*                                CON EL EXPEDIENTE UNICO.        *N-0183  
005200* 06/11/03  GHS          N-0185  SE ACOTA LA ACUMULACION DE      *N-0185  
005300*                                PERCEPCIONES Y DEDUCCIONES AL   *N-0185  
005400*                                MES DE PROCESO (WKS-MES-PROCESO,*N-0185  
005500*                                TARJETA DE PARAMETROS EN SYSIN):*N-0185  
005600*                                ANTES SE ACUMULABAN TODOS LOS   *N-0185  
005700*                                MESES DEL EMPLEADO EN UN SOLO   *N-0185  
005800*                                RESUMEN. SE AGREGA LA LLAVE     *N-0185  
005900*                                PDARES-MES-PROCESO AL RESUMEN.  *N-0185  
006000* 06/13/03  GHS          N-0186  SE REGRESA 0260-ACUMULAR-DEDUCCI*N-0186  
006100*                                A UNA ESCALERA IF/ELSE IF (EL SH*N-0186  
006200*                                USA EVALUATE); LAS BANDERAS DE F*N-0186  
006300*                                ARCHIVO Y LOS CONTADORES DE LA C*N-0186  
006400*                                VUELVEN A NIVEL 77, COMO EN 3EMP*N-0186  
006500*                                6EMPNOMv3.                      *N-0186  
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT PERCEPCIONES ASSIGN TO DISK
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT DEDUCCIONES  ASSIGN TO DISK
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800     SELECT PDA-RESUMEN  ASSIGN TO DISK
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*----------------------------------------------------------------
008400* ARCHIVO DE PERCEPCIONES - CERO O MAS LINEAS POR EMPLEADO/MES
008500*----------------------------------------------------------------
008600 FD  PERCEPCIONES.
008700 01  PER-REG.
008800     03  PER-NOMINA              PIC X(20).
008900     03  PER-MES-NOMINA          PIC 9(06).
009000     03  PER-MES-DESGLOSE REDEFINES PER-MES-NOMINA.
009100         05  PER-MES-ANO         PIC 9(04).
009200         05  PER-MES-MES         PIC 9(02).
009300     03  PER-CONCEPTO            PIC X(100).
009400     03  PER-IMPORTE             PIC S9(10)V99 COMP-3.
009500     03  PER-TIPO                PIC X(01).
009600         88  PER-FIJA                VALUE "F".
009700         88  PER-PORCENTAJE          VALUE "P".
009800         88  PER-CONDICIONAL         VALUE "C".
009900         88  PER-UNICA               VALUE "O".
010000     03  FILLER                  PIC X(05).
010100
010200*----------------------------------------------------------------
010300* ARCHIVO DE DEDUCCIONES - CERO O MAS LINEAS POR EMPLEADO/MES
010400*----------------------------------------------------------------
010500 FD  DEDUCCIONES.
010600 01  DED-REG.
010700     03  DED-NOMINA              PIC X(20).
010800     03  DED-MES-NOMINA          PIC 9(06).
010900     03  DED-MES-DESGLOSE REDEFINES DED-MES-NOMINA.
011000         05  DED-MES-ANO         PIC 9(04).
011100         05  DED-MES-MES         PIC 9(02).
011200     03  DED-CONCEPTO            PIC X(100).
011300     03  DED-IMPORTE             PIC S9(10)V99 COMP-3.
011400     03  DED-CATEGORIA           PIC X(01).
011500         88  DED-IMPUESTO             VALUE "T".
011600         88  DED-SEGURO-SOCIAL        VALUE "S".
011700         88  DED-SEGURO-MEDICO        VALUE "H".
011800         88  DED-PENSION              VALUE "P".
011900         88  DED-OTRA                 VALUE "O".
012000     03  FILLER                  PIC X(05).
012100
012200*----------------------------------------------------------------
012300* RESUMEN MENSUAL DE PERCEPCIONES/DEDUCCIONES - UN REGISTRO POR
012400* EMPLEADO (ENTRADA PARA 6NOMCAL)
012500*----------------------------------------------------------------
012600 FD  PDA-RESUMEN.
012700 01  PDARES-REG.
012800     03  PDARES-NOMINA           PIC X(20).
012900     03  PDARES-MES-PROCESO      PIC 9(06).
013000     03  PDARES-PERCEPCIONES     PIC S9(10)V99 COMP-3.
013100     03  PDARES-DEDUCCIONES-DET.
013200         05  PDARES-DEDUC-IMPUESTOS
013300                                 PIC S9(10)V99 COMP-3.
013400         05  PDARES-DEDUC-SEGSOCIAL
013500                                 PIC S9(10)V99 COMP-3.
013600         05  PDARES-DEDUC-SEGMEDICO
013700                                 PIC S9(10)V99 COMP-3.
013800         05  PDARES-DEDUC-PENSION
013900                                 PIC S9(10)V99 COMP-3.
014000         05  PDARES-DEDUC-OTRAS PIC S9(10)V99 COMP-3.
014100     03  FILLER                  PIC X(04).
014200
014300 WORKING-STORAGE SECTION.
014400*----------------------------------------------------------------
014500* TARJETA DE PARAMETROS DE LA CORRIDA (SYSIN) - MES DE PROCESO
014600* A DERIVAR. MISMO LAYOUT QUE 3NOMASI Y 6NOMCAL PARA QUE LOS TRES
014700* PROGRAMAS DE LA CORRIDA MENSUAL RECIBAN LA MISMA TARJETA.
014800*----------------------------------------------------------------
014900 01  WKS-PARAMETRO-CORRIDA.
015000     03  WKS-MES-PROCESO         PIC 9(06).
015100     03  FILLER                  PIC X(74).
015200
015300 77  WKS-PERCEP-EOF              PIC 9 VALUE ZERO.
015400     88  W88-EXISTE-PERCEP           VALUE 0.
015500     88  W88-NOEXISTE-PERCEP         VALUE 1.
015600 77  WKS-DEDUC-EOF               PIC 9 VALUE ZERO.
015700     88  W88-EXISTE-DEDUC            VALUE 0.
015800     88  W88-NOEXISTE-DEDUC          VALUE 1.
015900
016000 01  WKS-EMPLEADO-ACTUAL.
016100     03  NOMINA-ACTUAL           PIC X(20) VALUE HIGH-VALUES.
016200     03  FILLER                  PIC X(04).
016300
016400 01  WKS-ACUM-PERCEPCION         COMP-3.
016500     03  ACUM-PERCEPCIONES       PIC S9(10)V99.
016600
016700 01  WKS-ACUM-DEDUCCIONES        COMP-3.
016800     03  ACUM-DEDUC-IMPUESTOS    PIC S9(10)V99.
016900     03  ACUM-DEDUC-SEGSOCIAL    PIC S9(10)V99.
017000     03  ACUM-DEDUC-SEGMEDICO    PIC S9(10)V99.
017100     03  ACUM-DEDUC-PENSION      PIC S9(10)V99.
017200     03  ACUM-DEDUC-OTRAS        PIC S9(10)V99.
017300 01  WKS-ACUM-DEDUC-R REDEFINES WKS-ACUM-DEDUCCIONES.
017400     03  ACUM-DEDUC-OC OCCURS 5 TIMES
017500                                 PIC S9(10)V99.
017600
017700 77  CONT-PERCEP-LEIDAS          PIC 9(07) COMP.
017800 77  CONT-DEDUC-LEIDAS           PIC 9(07) COMP.
017900 77  CONT-EMPLEADOS-RESUMEN      PIC 9(05) COMP.
018000
018100 PROCEDURE DIVISION.
018200 0000-PRINCIPAL.
018300     PERFORM 0100-INICIO.
018400     PERFORM 0200-PROCESO THRU 0200-PROCESO-EXIT
018500         UNTIL W88-NOEXISTE-PERCEP AND W88-NOEXISTE-DEDUC.
018600     PERFORM 0300-FIN.
018700     STOP RUN.
018800
018900 0100-INICIO.
019000*    LA TARJETA DE PARAMETROS TRAE EL MISMO MES DE PROCESO CON
019100*    QUE SE INVOCAN 3NOMASI Y 6NOMCAL EN LA MISMA CORRIDA.
019200     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN.
019300     OPEN INPUT  PERCEPCIONES.
019400     OPEN INPUT  DEDUCCIONES.
019500     OPEN OUTPUT PDA-RESUMEN.
019600     PERFORM 0210-LEER-PERCEPCION THRU 0210-LEER-PERCEPCION-EXIT.
019700     PERFORM 0215-LEER-DEDUCCION  THRU 0215-LEER-DEDUCCION-EXIT.
019800     PERFORM 0225-DETERMINAR-SIGUIENTE-NOMINA
019900         THRU 0225-DETERMINAR-SIGUIENTE-NOMINA-EXIT.
020000
020100*----------------------------------------------------------------
020200* INTERCALADO (MATCH) DE LOS DOS CATALOGOS POR NOMINA: TODAS LAS
020300* LINEAS DE PERCEPCION Y DE DEDUCCION DE UN MISMO EMPLEADO SE
020400* ACUMULAN ANTES DE ESCRIBIR SU REGISTRO DE RESUMEN.
020500*----------------------------------------------------------------
020600 0200-PROCESO.
020700     IF W88-NOEXISTE-PERCEP AND W88-NOEXISTE-DEDUC
020800         GO TO 0200-PROCESO-EXIT.
020900
021000     PERFORM 0240-JALAR-PERCEPCIONES-EMPLEADO
021100         UNTIL W88-NOEXISTE-PERCEP
021200            OR PER-NOMINA NOT = NOMINA-ACTUAL.
021300
021400     PERFORM 0265-JALAR-DEDUCCIONES-EMPLEADO
021500         UNTIL W88-NOEXISTE-DEDUC
021600            OR DED-NOMINA NOT = NOMINA-ACTUAL.
021700
021800     PERFORM 0270-ESCRIBIR-RESUMEN
021900         THRU 0270-ESCRIBIR-RESUMEN-EXIT.
022000     PERFORM 0225-DETERMINAR-SIGUIENTE-NOMINA
022100         THRU 0225-DETERMINAR-SIGUIENTE-NOMINA-EXIT.
022200 0200-PROCESO-EXIT.
022300     EXIT.
022400
022500 0240-JALAR-PERCEPCIONES-EMPLEADO.
022600*    EL CATALOGO PUEDE TRAER OTROS MESES DEL MISMO EMPLEADO
022700*    (VIENE ORDENADO POR NOMINA Y DENTRO DE NOMINA POR MES DE
022800*    NOMINA); SOLO SE ACUMULA EL MES DE PROCESO EN CURSO.
022900     IF PER-MES-NOMINA = WKS-MES-PROCESO
023000         PERFORM 0230-ACUMULAR-PERCEPCION
023100             THRU 0230-ACUMULAR-PERCEPCION-EXIT.
023200     PERFORM 0210-LEER-PERCEPCION
023300         THRU 0210-LEER-PERCEPCION-EXIT.
023400
023500 0265-JALAR-DEDUCCIONES-EMPLEADO.
023600*    EL CATALOGO PUEDE TRAER OTROS MESES DEL MISMO EMPLEADO
023700*    (VIENE ORDENADO POR NOMINA Y DENTRO DE NOMINA POR MES DE
023800*    NOMINA); SOLO SE ACUMULA EL MES DE PROCESO EN CURSO.
023900     IF DED-MES-NOMINA = WKS-MES-PROCESO
024000         PERFORM 0260-ACUMULAR-DEDUCCION
024100             THRU 0260-ACUMULAR-DEDUCCION-EXIT.
024200     PERFORM 0215-LEER-DEDUCCION
024300         THRU 0215-LEER-DEDUCCION-EXIT.
024400
024500 0210-LEER-PERCEPCION.
024600     READ PERCEPCIONES
024700         AT END MOVE 1 TO WKS-PERCEP-EOF.
024800     IF W88-EXISTE-PERCEP
024900         ADD 1 TO CONT-PERCEP-LEIDAS.
025000 0210-LEER-PERCEPCION-EXIT.
025100     EXIT.
025200
025300 0215-LEER-DEDUCCION.
025400     READ DEDUCCIONES
025500         AT END MOVE 1 TO WKS-DEDUC-EOF.
025600     IF W88-EXISTE-DEDUC
025700         ADD 1 TO CONT-DEDUC-LEIDAS.
025800 0215-LEER-DEDUCCION-EXIT.
025900     EXIT.
026000
026100*----------------------------------------------------------------
026200* LA SIGUIENTE NOMINA A RESUMIR ES LA MENOR DE LAS DOS LLAVES
026300* PENDIENTES (SE ASUME QUE AMBOS CATALOGOS VIENEN ORDENADOS POR
026400* NOMINA, MES DE NOMINA).
026500*----------------------------------------------------------------
026600 0225-DETERMINAR-SIGUIENTE-NOMINA.
026700     MOVE HIGH-VALUES TO NOMINA-ACTUAL.
026800     IF W88-EXISTE-PERCEP AND PER-NOMINA < NOMINA-ACTUAL
026900         MOVE PER-NOMINA TO NOMINA-ACTUAL.
027000     IF W88-EXISTE-DEDUC AND DED-NOMINA < NOMINA-ACTUAL
027100         MOVE DED-NOMINA TO NOMINA-ACTUAL.
027200 0225-DETERMINAR-SIGUIENTE-NOMINA-EXIT.
027300     EXIT.
027400
027500*----------------------------------------------------------------
027600* REGLA DE NEGOCIO (UNIDAD 3) - SE SUMA EL IMPORTE SIN IMPORTAR
027700* EL TIPO DE PERCEPCION; LOS TIPOS PORCENTAJE YA VIENEN
027800* RESUELTOS A UN IMPORTE FIJO ANTES DE LLEGAR A ESTE PROCESO.
027900*----------------------------------------------------------------
028000 0230-ACUMULAR-PERCEPCION.
028100     ADD PER-IMPORTE TO ACUM-PERCEPCIONES.
028200 0230-ACUMULAR-PERCEPCION-EXIT.
028300     EXIT.
028400
028500*----------------------------------------------------------------
028600* REGLA DE NEGOCIO (UNIDAD 4) - EL IMPORTE SE ACUMULA EN UNO DE
028700* LOS CINCO RUBROS SEGUN LA CATEGORIA; LA CATEGORIA "O" Y
028800* CUALQUIER CATEGORIA NO RECONOCIDA CAEN EN OTRAS DEDUCCIONES.
028900*----------------------------------------------------------------
029000 0260-ACUMULAR-DEDUCCION.
029100     IF DED-IMPUESTO THEN
029200         ADD DED-IMPORTE TO ACUM-DEDUC-IMPUESTOS
029300     ELSE IF DED-SEGURO-SOCIAL THEN
029400         ADD DED-IMPORTE TO ACUM-DEDUC-SEGSOCIAL
029500     ELSE IF DED-SEGURO-MEDICO THEN
029600         ADD DED-IMPORTE TO ACUM-DEDUC-SEGMEDICO
029700     ELSE IF DED-PENSION THEN
029800         ADD DED-IMPORTE TO ACUM-DEDUC-PENSION
029900     ELSE
030000         ADD DED-IMPORTE TO ACUM-DEDUC-OTRAS.
030100 0260-ACUMULAR-DEDUCCION-EXIT.
030200     EXIT.
030300
030400 0270-ESCRIBIR-RESUMEN.
030500     MOVE NOMINA-ACTUAL          TO PDARES-NOMINA.
030600     MOVE WKS-MES-PROCESO        TO PDARES-MES-PROCESO.
030700     MOVE ACUM-PERCEPCIONES      TO PDARES-PERCEPCIONES.
030800     MOVE ACUM-DEDUC-IMPUESTOS   TO PDARES-DEDUC-IMPUESTOS.
030900     MOVE ACUM-DEDUC-SEGSOCIAL   TO PDARES-DEDUC-SEGSOCIAL.
031000     MOVE ACUM-DEDUC-SEGMEDICO   TO PDARES-DEDUC-SEGMEDICO.
031100     MOVE ACUM-DEDUC-PENSION     TO PDARES-DEDUC-PENSION.
031200     MOVE ACUM-DEDUC-OTRAS       TO PDARES-DEDUC-OTRAS.
031300     WRITE PDARES-REG.
031400     ADD 1 TO CONT-EMPLEADOS-RESUMEN.
031500     MOVE 0 TO ACUM-PERCEPCIONES.
031600     INITIALIZE WKS-ACUM-DEDUCCIONES.
031700 0270-ESCRIBIR-RESUMEN-EXIT.
031800     EXIT.
031900
032000 0300-FIN.
032100     DISPLAY "4NOMPDA - PERCEPCIONES LEIDAS      : "
032200             CONT-PERCEP-LEIDAS.
032300     DISPLAY "4NOMPDA - DEDUCCIONES LEIDAS       : "
032400             CONT-DEDUC-LEIDAS.
032500     DISPLAY "4NOMPDA - RESUMENES DE EMPLEADO    : "
032600             CONT-EMPLEADOS-RESUMEN.
032700
032800     CLOSE PERCEPCIONES.
032900     CLOSE DEDUCCIONES.
033000     CLOSE PDA-RESUMEN.
033100
033200 END PROGRAM 4NOMPDA.
