000100******************************************************************
000200*                                                                *
000300*          S I S T E M A   D E   N O M I N A S   Y              *
000400*              A S I S T E N C I A   D E   P E R S O N A L      *
000500*                                                                *
000600*  PROGRAMA:  3NOMASI                                            *
000700*  MODULO:    ASISTENCIA MENSUAL                                 *
000800*  PROPOSITO: LEER EL ARCHIVO DE ASISTENCIA (UN REGISTRO POR     *
000900*             EMPLEADO Y POR DIA) Y DERIVAR, POR EMPLEADO Y POR  *
001000*             MES DE NOMINA, LOS CONTADORES DE DIAS ASISTIDOS,   *
001100*             DIAS DE FALTA, RETARDOS, SALIDAS ANTICIPADAS Y EL  *
001200*             ACUMULADO DE HORAS EXTRA, PARA USO DEL PROGRAMA    *
001300*             DE CALCULO DE NOMINA (6NOMCAL).                    *
001400*                                                                *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    3NOMASI.
001800 AUTHOR.        R TORRES MEZA.
001900 INSTALLATION.  DEPTO DE SISTEMAS - NOMINAS.
002000 DATE-WRITTEN.  03/09/89.
002100 DATE-COMPILED.
002200 SECURITY.      CONFIDENCIAL - USO INTERNO DE NOMINAS.
002300******************************************************************
002400* B I T A C O R A   D E   C A M B I O S                          *
002500*------------------------------------------------------------   *
002600* FECHA     PROGRAMADOR  FOLIO   DESCRIPCION                     *
002700* --------  -----------  ------  ------------------------------  *
002800* 03/09/89  RTM          N-0001  VERSION INICIAL. DERIVA LOS     *N-0001  
002900*                                CONTADORES MENSUALES DE         *N-0001  
003000*                                ASISTENCIA A PARTIR DEL         *N-0001  
003100*                                ARCHIVO DE PONCHADAS DIARIAS.   *N-0001  
003200* 07/22/90  RTM          N-0018  SE AGREGA CLAVE H (MEDIO DIA)   *N-0018  
003300*                                Y CLAVE V (PERMISO) AL          *N-0018  
003400*                                CATALOGO DE ASISTENCIA.         *N-0018  
003500* 02/11/92  JCA          N-0037  SE AGREGA CONTEO DE SALIDAS     *N-0037  
003600*                                ANTICIPADAS (SALIDAS-ANTIC).    *N-0037  
003700* 09/03/94  JCA          N-0052  CORRECCION: LA CLAVE L TAMBIEN  *N-0052  
003800*                                SUMA A DIAS-ASISTENCIA.         *N-0052  
003900* 05/17/96  LFM          N-0079  SE AGREGA ACUMULADO DE HORAS    *N-0079  
004000*                                EXTRA POR EMPLEADO Y POR MES.   *N-0079  
004100* 01/22/99  LFM          N-0114  AJUSTE DE SIGLO: ASI-FECHA SE   *N-0114  
004200*                                MANEJA COMO AAAAMMDD (8 DIGS)   *N-0114  
004300*                                EN LUGAR DE AAMMDD.             *N-0114  
004400* 08/30/99  LFM          N-0118  PRUEBAS DE FIN DE SIGLO SOBRE   *N-0118  
004500*                                EL DESGLOSE ASI-FECHA-ANOMES.   *N-0118  
004600* 06/04/01  GHS          N-0155  SE ESTANDARIZA LA NOMINA DEL    *N-0155  
004700*                                EMPLEADO A X(20) PARA ENLAZAR   *N-0155  
004800*                                CON EL NUEVO EXPEDIENTE UNICO.  *N-0155  
004900* 04/19/03  GHS          N-0182  SE AMPLIA EL ID DE SUCURSAL A   *N-0182
005000*                                X(10) POR FUSION DE SUCURSALES. *N-0182
005100* 06/11/03  GHS          N-0185  SE ACOTA LA DERIVACION DE       *N-0185
005200*                                ASISTENCIA AL MES DE PROCESO    *N-0185
005300*                                (WKS-MES-PROCESO, TARJETA DE    *N-0185
005400*                                PARAMETROS EN SYSIN): ANTES SE  *N-0185
005500*                                ACUMULABA TODA LA ASISTENCIA DEL*N-0185
005600*                                EMPLEADO SIN IMPORTAR EL MES.   *N-0185
005700*                                TAMBIEN SE AGREGA EL CALCULO    *N-0185
005800*                                INFORMATIVO DE HORAS TRABAJADAS *N-0185
005900*                                POR DIA (NO SE POSTEA A NINGUN  *N-0185
006000*                                ARCHIVO DE SALIDA).             *N-0185
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ASISTENCIA   ASSIGN TO DISK
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT ASI-RESUMEN  ASSIGN TO DISK
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*----------------------------------------------------------------
007700* ARCHIVO DE ASISTENCIA - UN REGISTRO POR EMPLEADO Y POR DIA
007800*----------------------------------------------------------------
007900 FD  ASISTENCIA.
008000 01  ASI-REG.
008100     03  ASI-NOMINA              PIC X(20).
008200     03  ASI-DPTO                PIC X(10).
008300     03  ASI-FECHA               PIC 9(08).
008400     03  ASI-FECHA-DESGLOSE REDEFINES ASI-FECHA.
008500         05  ASI-FECHA-ANOMES    PIC 9(06).
008600         05  ASI-FECHA-DIA       PIC 9(02).
008700     03  ASI-HORARIO.
008800         05  ASI-HORA-ENTRADA    PIC 9(02).
008900         05  ASI-MINUTO-ENTRADA  PIC 9(02).
009000         05  ASI-HORA-SALIDA     PIC 9(02).
009100         05  ASI-MINUTO-SALIDA   PIC 9(02).
009200     03  ASI-HORARIO-R REDEFINES ASI-HORARIO
009300                                 PIC 9(08).
009400     03  ASI-HORAS-EXTRA         PIC S9(03)V99 COMP-3.
009500     03  ASI-CLAVE-STATUS        PIC X(01).
009600         88  ASI-PRESENTE            VALUE "P".
009700         88  ASI-RETARDO             VALUE "L".
009800         88  ASI-FALTA               VALUE "A".
009900         88  ASI-MEDIODIA            VALUE "H".
010000         88  ASI-DESCANSO            VALUE "W".
010100         88  ASI-FESTIVO             VALUE "O".
010200         88  ASI-PERMISO             VALUE "V".
010300     03  ASI-MINUTOS-RETARDO     PIC 9(04).
010400     03  ASI-MINUTOS-SALIDA-ANTIC
010500                                 PIC 9(04).
010600     03  FILLER                  PIC X(05).
010700
010800*----------------------------------------------------------------
010900* RESUMEN MENSUAL DE ASISTENCIA - UN REGISTRO POR EMPLEADO
011000* (ENTRADA PARA 6NOMCAL)
011100*----------------------------------------------------------------
011200 FD  ASI-RESUMEN.
011300 01  ASIRES-REG.
011400     03  ASIRES-NOMINA           PIC X(20).
011500     03  ASIRES-MES-PROCESO      PIC 9(06).
011600     03  ASIRES-CONTADORES.
011700         05  ASIRES-DIAS-ASISTENCIA
011800                                 PIC 9(02).
011900         05  ASIRES-DIAS-FALTA   PIC 9(02).
012000         05  ASIRES-RETARDOS     PIC 9(02).
012100         05  ASIRES-SALIDAS-ANTIC
012200                                 PIC 9(02).
012300     03  ASIRES-CONTADORES-R REDEFINES ASIRES-CONTADORES.
012400         05  ASIRES-CONTADOR-OC OCCURS 4 TIMES
012500                                 PIC 9(02).
012600     03  ASIRES-HORAS-EXTRA      PIC S9(03)V99 COMP-3.
012700     03  FILLER                  PIC X(04).
012800
012900 WORKING-STORAGE SECTION.
013000* REGLA DE NEGOCIO 1 - HORAS TRABAJADAS DEL DIA: DATO
013100* INFORMATIVO QUE NO SE POSTEA A NINGUN ARCHIVO DE SALIDA
013200* (VER 0215-CALCULAR-HORAS-TRABAJADAS).
013300 77  WKS-HORAS-TRABAJADAS-DIA PIC S9(03)V99 COMP.
013400
013500* TARJETA DE PARAMETROS DE LA CORRIDA (SYSIN) - MES DE PROCESO
013600* A DERIVAR. MISMO LAYOUT QUE 6NOMCAL PARA QUE LOS TRES
013700* PROGRAMAS DE LA CORRIDA MENSUAL RECIBAN LA MISMA TARJETA.
013800 01  WKS-PARAMETRO-CORRIDA.
013900     03  WKS-MES-PROCESO         PIC 9(06).
014000     03  FILLER                  PIC X(74).
014100
014200 01  WKS-BANDERAS.
014300     03  WKS-ASISTENCIA-EOF      PIC 9 VALUE ZERO.
014400         88  W88-EXISTE-ASISTENCIA    VALUE 0.
014500         88  W88-NOEXISTE-ASISTENCIA  VALUE 1.
014600     03  WKS-PRIMER-REGISTRO     PIC 9 VALUE 1.
014700     03  FILLER                  PIC X(02).
014800
014900 01  WKS-CONTROL-QUIEBRE.
015000     03  NOMINA-ANTERIOR         PIC X(20) VALUE SPACES.
015100     03  FILLER                  PIC X(04).
015200
015300 01  WKS-ACUMULADORES-EMPLEADO   COMP.
015400     03  ACUM-DIAS-ASISTENCIA    PIC 9(02).
015500     03  ACUM-DIAS-FALTA         PIC 9(02).
015600     03  ACUM-RETARDOS           PIC 9(02).
015700     03  ACUM-SALIDAS-ANTIC      PIC 9(02).
015800 01  ACUM-HORAS-EXTRA            PIC S9(03)V99 COMP.
015900
016000 01  WKS-CONTADORES-CORRIDA      COMP.
016100     03  CONT-REGISTROS-LEIDOS   PIC 9(07).
016200     03  CONT-EMPLEADOS-RESUMEN  PIC 9(05).
016300
016400 PROCEDURE DIVISION.
016500 0000-PRINCIPAL.
016600     PERFORM 0100-INICIO.
016700     PERFORM 0200-PROCESO THRU 0200-PROCESO-EXIT
016800         UNTIL W88-NOEXISTE-ASISTENCIA.
016900     PERFORM 0300-FIN.
017000     STOP RUN.
017100
017200 0100-INICIO.
017300*    LA TARJETA DE PARAMETROS TRAE EL MISMO MES DE PROCESO CON
017400*    QUE SE INVOCAN 4NOMPDA Y 6NOMCAL EN LA MISMA CORRIDA.
017500     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN.
017600     OPEN INPUT  ASISTENCIA.
017700     OPEN OUTPUT ASI-RESUMEN.
017800     INITIALIZE WKS-ACUMULADORES-EMPLEADO
017900                ACUM-HORAS-EXTRA.
018000     PERFORM 0210-LEER-ASISTENCIA THRU 0210-LEER-ASISTENCIA-EXIT.
018100
018200 0200-PROCESO.
018300     IF W88-NOEXISTE-ASISTENCIA
018400         GO TO 0200-PROCESO-EXIT.
018500
018600     IF WKS-PRIMER-REGISTRO = 1
018700         MOVE ASI-NOMINA TO NOMINA-ANTERIOR
018800         MOVE 0 TO WKS-PRIMER-REGISTRO
018900     ELSE
019000         IF ASI-NOMINA NOT = NOMINA-ANTERIOR
019100             PERFORM 0250-ESCRIBIR-RESUMEN
019200                 THRU 0250-ESCRIBIR-RESUMEN-EXIT
019300             MOVE ASI-NOMINA TO NOMINA-ANTERIOR.
019400
019500*    SOLO SE DERIVA LA ASISTENCIA DEL MES DE PROCESO EN CURSO;
019600*    EL ARCHIVO PUEDE TRAER OTROS MESES DEL MISMO EMPLEADO
019700*    (VIENE ORDENADO POR NOMINA Y DENTRO DE NOMINA POR FECHA).
019800     IF ASI-FECHA-ANOMES = WKS-MES-PROCESO
019900         PERFORM 0215-CALCULAR-HORAS-TRABAJADAS
020000             THRU 0215-CALCULAR-HORAS-TRABAJADAS-EXIT
020100         PERFORM 0220-CLASIFICAR-DIA THRU 0220-CLASIFICAR-DIA-EXIT
020200         PERFORM 0230-ACUMULAR-HORAS-EXTRA
020300             THRU 0230-ACUMULAR-HORAS-EXTRA-EXIT.
020400     PERFORM 0210-LEER-ASISTENCIA THRU 0210-LEER-ASISTENCIA-EXIT.
020500 0200-PROCESO-EXIT.
020600     EXIT.
020700
020800 0210-LEER-ASISTENCIA.
020900     READ ASISTENCIA
021000         AT END MOVE 1 TO WKS-ASISTENCIA-EOF.
021100     IF W88-EXISTE-ASISTENCIA
021200         ADD 1 TO CONT-REGISTROS-LEIDOS.
021300 0210-LEER-ASISTENCIA-EXIT.
021400     EXIT.
021500
021600*----------------------------------------------------------------
021700* REGLA DE NEGOCIO 1 - HORAS TRABAJADAS DEL DIA (INFORMATIVO):
021800*   (HORA-SALIDA - HORA-ENTRADA) + (MINUTO-SALIDA -
021900*   MINUTO-ENTRADA) / 60, SOLO CUANDO HAY ENTRADA Y SALIDA
022000*   REGISTRADAS (99 = SIN PONCHADA). NO SE ESCRIBE A NINGUN
022100*   ARCHIVO DE SALIDA, SOLO QUEDA DISPONIBLE PARA CONSULTA O
022200*   BITACORA SI SE LLEGARA A REQUERIR.
022300*----------------------------------------------------------------
022400 0215-CALCULAR-HORAS-TRABAJADAS.
022500     MOVE 0 TO WKS-HORAS-TRABAJADAS-DIA.
022600     IF ASI-HORA-ENTRADA NOT = 99 AND ASI-HORA-SALIDA NOT = 99
022700         COMPUTE WKS-HORAS-TRABAJADAS-DIA =
022800             (ASI-HORA-SALIDA - ASI-HORA-ENTRADA) +
022900             (ASI-MINUTO-SALIDA - ASI-MINUTO-ENTRADA) / 60.
023000 0215-CALCULAR-HORAS-TRABAJADAS-EXIT.
023100     EXIT.
023200
023300*----------------------------------------------------------------
023400* REGLA DE NEGOCIO 2 - CLASIFICACION DEL DIA:
023500*   CLAVE P O L CUENTA COMO ASISTENCIA; CLAVE L TAMBIEN ES
023600*   RETARDO; CLAVE A CUENTA COMO FALTA; MINUTOS DE SALIDA
023700*   ANTICIPADA MAYORES A CERO CUENTAN COMO SALIDA ANTICIPADA.
023800* LAS DEMAS CLAVES (H, W, O, V) NO AFECTAN DIAS-ASISTENCIA NI
023900* DIAS-FALTA.
024000*----------------------------------------------------------------
024100 0220-CLASIFICAR-DIA.
024200     IF ASI-PRESENTE OR ASI-RETARDO
024300         ADD 1 TO ACUM-DIAS-ASISTENCIA.
024400
024500     IF ASI-RETARDO
024600         ADD 1 TO ACUM-RETARDOS.
024700
024800     IF ASI-FALTA
024900         ADD 1 TO ACUM-DIAS-FALTA.
025000
025100     IF ASI-MINUTOS-SALIDA-ANTIC > 0
025200         ADD 1 TO ACUM-SALIDAS-ANTIC.
025300 0220-CLASIFICAR-DIA-EXIT.
025400     EXIT.
025500
025600*----------------------------------------------------------------
025700* REGLA DE NEGOCIO 3 - EL ACUMULADO MENSUAL DE HORAS EXTRA ES LA
025800* SUMA ARITMETICA, SIN IMPORTAR SI EL DIA "TIENE" HORAS EXTRA.
025900*----------------------------------------------------------------
026000 0230-ACUMULAR-HORAS-EXTRA.
026100     ADD ASI-HORAS-EXTRA TO ACUM-HORAS-EXTRA.
026200 0230-ACUMULAR-HORAS-EXTRA-EXIT.
026300     EXIT.
026400
026500 0250-ESCRIBIR-RESUMEN.
026600     MOVE NOMINA-ANTERIOR      TO ASIRES-NOMINA.
026700     MOVE WKS-MES-PROCESO      TO ASIRES-MES-PROCESO.
026800     MOVE ACUM-DIAS-ASISTENCIA TO ASIRES-DIAS-ASISTENCIA.
026900     MOVE ACUM-DIAS-FALTA      TO ASIRES-DIAS-FALTA.
027000     MOVE ACUM-RETARDOS        TO ASIRES-RETARDOS.
027100     MOVE ACUM-SALIDAS-ANTIC   TO ASIRES-SALIDAS-ANTIC.
027200     MOVE ACUM-HORAS-EXTRA     TO ASIRES-HORAS-EXTRA.
027300     WRITE ASIRES-REG.
027400     ADD 1 TO CONT-EMPLEADOS-RESUMEN.
027500     INITIALIZE WKS-ACUMULADORES-EMPLEADO
027600                ACUM-HORAS-EXTRA.
027700 0250-ESCRIBIR-RESUMEN-EXIT.
027800     EXIT.
027900
028000 0300-FIN.
028100     IF WKS-PRIMER-REGISTRO = 0
028200         PERFORM 0250-ESCRIBIR-RESUMEN
028300             THRU 0250-ESCRIBIR-RESUMEN-EXIT.
028400
028500     DISPLAY "3NOMASI - REGISTROS DE ASISTENCIA LEIDOS : "
028600             CONT-REGISTROS-LEIDOS.
028700     DISPLAY "3NOMASI - RESUMENES DE EMPLEADO ESCRITOS : "
028800             CONT-EMPLEADOS-RESUMEN.
028900
029000     CLOSE ASISTENCIA.
029100     CLOSE ASI-RESUMEN.
029200
029300 END PROGRAM 3NOMASI.
