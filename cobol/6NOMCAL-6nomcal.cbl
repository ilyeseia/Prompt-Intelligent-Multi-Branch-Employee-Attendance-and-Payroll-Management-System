000100******************************************************************
000200*                                                                *
000300*          S I S T E M A   D E   N O M I N A S   Y              *
000400*              A S I S T E N C I A   D E   P E R S O N A L      *
000500*                                                                *
000600*  PROGRAMA:  6NOMCAL                                            *
000700*  MODULO:    CALCULO DE NOMINA Y RESUMEN POR SUCURSAL           *
000800*  PROPOSITO: A PARTIR DEL MAESTRO DE EMPLEADOS Y DE LOS         *
000900*             RESUMENES MENSUALES DE ASISTENCIA (3NOMASI) Y DE   *
001000*             PERCEPCIONES/DEDUCCIONES (4NOMPDA), CALCULA EL     *
001100*             SUELDO BRUTO, LAS DEDUCCIONES Y EL SUELDO NETO DE  *
001200*             CADA EMPLEADO PARA EL MES DE PROCESO, GENERA EL    *
001300*             ARCHIVO DE NOMINA CALCULADA Y EL RESUMEN DE        *
001400*             NOMINA POR SUCURSAL, IMPRESO Y EN ARCHIVO.         *
001500*                                                                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    6NOMCAL.
001900 AUTHOR.        R TORRES MEZA.
002000 INSTALLATION.  DEPTO DE SISTEMAS - NOMINAS.
002100 DATE-WRITTEN.  05/14/89.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENCIAL - USO INTERNO DE NOMINAS.
002400******************************************************************
002500* B I T A C O R A   D E   C A M B I O S                          *
002600*------------------------------------------------------------   *
002700* FECHA     PROGRAMADOR  FOLIO   DESCRIPCION                     *
002800* --------  -----------  ------  ------------------------------  *
002900* 05/14/89  RTM          N-0004  VERSION INICIAL. CALCULA SUELDO *N-0004  
003000*                                BRUTO, DEDUCCIONES Y NETO A     *N-0004  
003100*                                PARTIR DEL MAESTRO DE EMPLEADOS *N-0004  
003200*                                Y DE LOS RESUMENES DE ASISTEN-  *N-0004  
003300*                                CIA Y PERCEPCION-DEDUCCION.     *N-0004  
003400* 11/30/90  RTM          N-0022  SE AGREGA EL RESUMEN DE NOMINA  *N-0022  
003500*                                POR SUCURSAL (ANTES SOLO SE     *N-0022  
003600*                                GENERABA EL ARCHIVO DE NOMINA). *N-0022  
003700* 04/19/92  JCA          N-0039  EL MAESTRO DE EMPLEADOS SE      *N-0039  
003800*                                CARGA COMPLETO A MEMORIA Y SE   *N-0039  
003900*                                BUSCA POR NOMINA (ANTES SE      *N-0039  
004000*                                LEIA EMPAREJADO CONTRA          *N-0039  
004100*                                ASI-RESUMEN, LO QUE OMITIA A    *N-0039  
004200*                                LOS EMPLEADOS SIN ASISTENCIA).  *N-0039  
004300* 08/17/94  JCA          N-0057  SE AGREGA EL PORCENTAJE DE      *N-0057  
004400*                                ASISTENCIA AL REGISTRO DE       *N-0057  
004500*                                NOMINA CALCULADA.               *N-0057  
004600* 03/02/96  LFM          N-0071  CORRECCION: LAS HORAS EXTRA SE  *N-0071  
004700*                                PAGAN A LA TARIFA POR HORA      *N-0071  
004800*                                (SUELDO BASE / DIAS / 8), NO A  *N-0071  
004900*                                LA TARIFA DIARIA.               *N-0071  
005000* 01/22/99  LFM          N-0116  AJUSTE DE SIGLO: LA CLAVE DE    *N-0116  
005100*                                MES DE PROCESO SE MANEJA COMO   *N-0116  
005200*                                AAAAMM (6) EN LUGAR DE AAMM.    *N-0116  
005300* 08/30/99  LFM          N-0119  PRUEBAS DE FIN DE SIGLO SOBRE   *N-0119  
005400*                                EL DESGLOSE DEL MES DE PROCESO. *N-0119  
005500* 06/04/01  GHS          N-0156  SE ESTANDARIZA LA NOMINA DEL    *N-0156  
005600*                                EMPLEADO A X(20) Y LA SUCURSAL  *N-0156  
005700*                                A X(10) PARA ENLAZAR CON EL     *N-0156  
005800*                                EXPEDIENTE UNICO.               *N-0156  
005900* 04/19/03  GHS          N-0184  EL RESUMEN POR SUCURSAL SE      *N-0184  
006000*                                ACUMULA EN EL ORDEN EN QUE SE   *N-0184  
006100*                                ENCUENTRAN LAS SUCURSALES AL    *N-0184  
006200*                                PROCESAR EMPLEADOS, NO EN       *N-0184  
006300*                                ORDEN ALFABETICO, POR PETICION  *N-0184  
006400*                                DE CONTRALORIA.                 *N-0184  
006500* 06/11/03  GHS          N-0185  SE VALIDA EL MES DE PROCESO DE  *N-0185  
006600*                                LOS RESUMENES DE ASISTENCIA Y DE*N-0185  
006700*                                PERCEPCION-DEDUCCION (ASIRES-MES*N-0185  
006800*                                PROCESO, PDARES-MES-PROCESO) CON*N-0185  
006900*                                LA TARJETA DE PARAMETROS ANTES D*N-0185  
007000*                                CARGARLOS A LAS TABLAS EN MEMORI*N-0185  
007100*                                UN RESUMEN DE OTRO MES SE DESCAR*N-0185  
007200*                                Y SE REPORTA.                   *N-0185  
007300* 06/13/03  GHS          N-0186  SE REGRESAN A NIVEL 77 LAS BANDE*N-0186  
007400*                                DE FIN DE ARCHIVO Y LOS CONTADOR*N-0186  
007500*                                DE CARGA DE TABLAS Y DE LA CORRI*N-0186  
007600*                                COMO EN 3EMPSDO Y 6EMPNOMv3.    *N-0186  
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT EMPLEADOS    ASSIGN TO DISK
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT ASI-RESUMEN  ASSIGN TO DISK
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900     SELECT PDA-RESUMEN  ASSIGN TO DISK
009000         ORGANIZATION IS LINE SEQUENTIAL.
009100     SELECT NOMINA-SALIDA ASSIGN TO DISK
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300     SELECT RESUMEN-DEPTO  ASSIGN TO DISK
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500     SELECT REPORTE      ASSIGN TO DISK
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000*----------------------------------------------------------------
010100* MAESTRO DE EMPLEADOS - SE CARGA COMPLETO A WKS-TABLA-EMPLEADOS
010200*----------------------------------------------------------------
010300 FD  EMPLEADOS.
010400 01  EMP-REG.
010500     03  EMP-NOMINA              PIC X(20).
010600     03  EMP-DPTO                PIC X(10).
010700     03  EMP-NOMBRE              PIC X(60).
010800     03  EMP-SUELDO-BASE         PIC S9(10)V99 COMP-3.
010900     03  EMP-DIAS-LABORALES      PIC 9(02).
011000     03  FILLER                  PIC X(08).
011100
011200*----------------------------------------------------------------
011300* RESUMEN MENSUAL DE ASISTENCIA (SALIDA DE 3NOMASI)
011400*----------------------------------------------------------------
011500 FD  ASI-RESUMEN.
011600 01  ASIRES-REG.
011700     03  ASIRES-NOMINA           PIC X(20).
011800     03  ASIRES-MES-PROCESO      PIC 9(06).
011900     03  ASIRES-CONTADORES.
012000         05  ASIRES-DIAS-ASISTENCIA
012100                                 PIC 9(02).
012200         05  ASIRES-DIAS-FALTA   PIC 9(02).
012300         05  ASIRES-RETARDOS     PIC 9(02).
012400         05  ASIRES-SALIDAS-ANTIC
012500                                 PIC 9(02).
012600     03  ASIRES-CONTADORES-R REDEFINES ASIRES-CONTADORES.
012700         05  ASIRES-CONTADOR-OC OCCURS 4 TIMES
012800                                 PIC 9(02).
012900     03  ASIRES-HORAS-EXTRA      PIC S9(03)V99 COMP-3.
013000     03  FILLER                  PIC X(04).
013100
013200*----------------------------------------------------------------
013300* RESUMEN MENSUAL DE PERCEPCIONES/DEDUCCIONES (SALIDA DE 4NOMPDA)
013400*----------------------------------------------------------------
013500 FD  PDA-RESUMEN.
013600 01  PDARES-REG.
013700     03  PDARES-NOMINA           PIC X(20).
013800     03  PDARES-MES-PROCESO      PIC 9(06).
013900     03  PDARES-PERCEPCIONES     PIC S9(10)V99 COMP-3.
014000     03  PDARES-DEDUCCIONES-DET.
014100         05  PDARES-DEDUC-IMPUESTOS
014200                                 PIC S9(10)V99 COMP-3.
014300         05  PDARES-DEDUC-SEGSOCIAL
014400                                 PIC S9(10)V99 COMP-3.
014500         05  PDARES-DEDUC-SEGMEDICO
014600                                 PIC S9(10)V99 COMP-3.
014700         05  PDARES-DEDUC-PENSION
014800                                 PIC S9(10)V99 COMP-3.
014900         05  PDARES-DEDUC-OTRAS PIC S9(10)V99 COMP-3.
015000     03  PDARES-DEDUC-OC REDEFINES PDARES-DEDUCCIONES-DET
015100                             OCCURS 5 TIMES PIC S9(10)V99 COMP-3.
015200     03  FILLER                  PIC X(04).
015300
015400*----------------------------------------------------------------
015500* NOMINA CALCULADA - UN REGISTRO POR EMPLEADO Y POR MES DE PROCESO
015600*----------------------------------------------------------------
015700 FD  NOMINA-SALIDA.
015800 01  NOM-REG.
015900     03  NOM-NOMINA              PIC X(20).
016000     03  NOM-DPTO                PIC X(10).
016100     03  NOM-MES-PROCESO         PIC 9(06).
016200     03  NOM-DIAS-LABORALES      PIC 9(02).
016300     03  NOM-DIAS-ASISTENCIA     PIC 9(02).
016400     03  NOM-DIAS-FALTA          PIC 9(02).
016500     03  NOM-RETARDOS            PIC 9(02).
016600     03  NOM-SALIDAS-ANTIC       PIC 9(02).
016700     03  NOM-HORAS-EXTRA         PIC S9(03)V99 COMP-3.
016800     03  NOM-SUELDO-BASE         PIC S9(10)V99 COMP-3.
016900     03  NOM-PERCEPCIONES        PIC S9(10)V99 COMP-3.
017000     03  NOM-IMPORTE-HORAS-EXTRA PIC S9(10)V99 COMP-3.
017100     03  NOM-BONO                PIC S9(10)V99 COMP-3.
017200     03  NOM-COMISION            PIC S9(10)V99 COMP-3.
017300     03  NOM-SUELDO-BRUTO        PIC S9(10)V99 COMP-3.
017400     03  NOM-DEDUC-IMPUESTOS     PIC S9(10)V99 COMP-3.
017500     03  NOM-DEDUC-SEGSOCIAL     PIC S9(10)V99 COMP-3.
017600     03  NOM-DEDUC-SEGMEDICO     PIC S9(10)V99 COMP-3.
017700     03  NOM-DEDUC-PENSION       PIC S9(10)V99 COMP-3.
017800     03  NOM-DEDUC-OTRAS         PIC S9(10)V99 COMP-3.
017900     03  NOM-TOTAL-DEDUCCIONES   PIC S9(10)V99 COMP-3.
018000     03  NOM-SUELDO-NETO         PIC S9(10)V99 COMP-3.
018100     03  NOM-PORCENTAJE-ASIST    PIC S9(03)V99 COMP-3.
018200     03  NOM-CLAVE-STATUS        PIC X(01).
018300         88  NOM-BORRADOR            VALUE "D".
018400         88  NOM-CALCULADA           VALUE "C".
018500     03  FILLER                  PIC X(05).
018600
018700*----------------------------------------------------------------
018800* RESUMEN DE NOMINA POR SUCURSAL - UN REGISTRO POR SUCURSAL
018900*----------------------------------------------------------------
019000 FD  RESUMEN-DEPTO.
019100 01  RDP-REG.
019200     03  RDP-DPTO                PIC X(10).
019300     03  RDP-MES-PROCESO         PIC 9(06).
019400     03  RDP-NUM-EMPLEADOS       PIC 9(04).
019500     03  RDP-TOTAL-SUELDO-NETO   PIC S9(12)V99 COMP-3.
019600     03  RDP-TOTAL-HORAS-EXTRA
019700                                 PIC S9(12)V99 COMP-3.
019800     03  FILLER                  PIC X(10).
019900
020000*----------------------------------------------------------------
020100* REPORTE IMPRESO DE NOMINA POR SUCURSAL
020200*----------------------------------------------------------------
020300 FD  REPORTE.
020400 01  REPORTE-REG                 PIC X(132).
020500
020600 WORKING-STORAGE SECTION.
020700*----------------------------------------------------------------
020800* PARAMETRO DE CORRIDA - MES DE PROCESO (TARJETA DE CONTROL)
020900*----------------------------------------------------------------
021000 01  WKS-PARAMETRO-CORRIDA.
021100     03  WKS-MES-PROCESO         PIC 9(06).
021200     03  FILLER                  PIC X(74).
021300 01  WKS-MES-PROCESO-DESGLOSE REDEFINES WKS-PARAMETRO-CORRIDA.
021400     03  WKS-MES-PROCESO-ANO     PIC 9(04).
021500     03  WKS-MES-PROCESO-MES     PIC 9(02).
021600     03  FILLER                  PIC X(74).
021700
021800*----------------------------------------------------------------
021900* TABLA EN MEMORIA DEL MAESTRO DE EMPLEADOS - BUSCADA POR NOMINA
022000*----------------------------------------------------------------
022100 01  WKS-TABLA-EMPLEADOS.
022200     03  TE-ENTRADA OCCURS 500 TIMES
022300             ASCENDING KEY IS TE-NOMINA
022400             INDEXED BY TE-IDX, TE-CARGA-IDX.
022500         05  TE-NOMINA           PIC X(20).
022600         05  TE-DPTO             PIC X(10).
022700         05  TE-SUELDO-BASE      PIC S9(10)V99 COMP-3.
022800         05  TE-DIAS-LABORALES   PIC 9(02).
022900
023000*----------------------------------------------------------------
023100* TABLA EN MEMORIA DEL RESUMEN DE ASISTENCIA - BUSCADA POR NOMINA
023200*----------------------------------------------------------------
023300 01  WKS-TABLA-ASISTENCIA.
023400     03  TA-ENTRADA OCCURS 500 TIMES
023500             ASCENDING KEY IS TA-NOMINA
023600             INDEXED BY TA-IDX, TA-CARGA-IDX.
023700         05  TA-NOMINA           PIC X(20).
023800         05  TA-DIAS-ASISTENCIA  PIC 9(02).
023900         05  TA-DIAS-FALTA       PIC 9(02).
024000         05  TA-RETARDOS         PIC 9(02).
024100         05  TA-SALIDAS-ANTIC    PIC 9(02).
024200         05  TA-HORAS-EXTRA      PIC S9(03)V99 COMP-3.
024300
024400*----------------------------------------------------------------
024500* TABLA EN MEMORIA DEL RESUMEN DE PERCEPCION-DEDUCCION
024600*----------------------------------------------------------------
024700 01  WKS-TABLA-PDA.
024800     03  TP-ENTRADA OCCURS 500 TIMES
024900             ASCENDING KEY IS TP-NOMINA
025000             INDEXED BY TP-IDX, TP-CARGA-IDX.
025100         05  TP-NOMINA           PIC X(20).
025200         05  TP-PERCEPCIONES     PIC S9(10)V99 COMP-3.
025300         05  TP-DEDUC-IMPUESTOS  PIC S9(10)V99 COMP-3.
025400         05  TP-DEDUC-SEGSOCIAL  PIC S9(10)V99 COMP-3.
025500         05  TP-DEDUC-SEGMEDICO  PIC S9(10)V99 COMP-3.
025600         05  TP-DEDUC-PENSION    PIC S9(10)V99 COMP-3.
025700         05  TP-DEDUC-OTRAS      PIC S9(10)V99 COMP-3.
025800
025900*----------------------------------------------------------------
026000* TABLA DE SUCURSALES - EN EL ORDEN EN QUE SE VAN ENCONTRANDO
026100* (BUSQUEDA SERIAL, NO BINARIA - NO ESTA ORDENADA POR CLAVE)
026200*----------------------------------------------------------------
026300 01  WKS-TABLA-SUCURSALES.
026400     03  TS-ENTRADA OCCURS 50 TIMES INDEXED BY TS-IDX.
026500         05  TS-DPTO             PIC X(10).
026600         05  TS-NUM-EMPLEADOS    PIC 9(04) COMP.
026700         05  TS-NETO-TOTAL       PIC S9(12)V99 COMP-3.
026800         05  TS-HORAS-EXTRA-TOTAL
026900                                 PIC S9(12)V99 COMP-3.
027000
027100 77  WKS-EMPLEADO-EOF            PIC 9 VALUE ZERO.
027200     88  W88-EXISTE-EMPLEADO         VALUE 0.
027300     88  W88-NOEXISTE-EMPLEADO       VALUE 1.
027400 77  WKS-ASISTENCIA-EOF          PIC 9 VALUE ZERO.
027500     88  W88-EXISTE-ASISTENCIA       VALUE 0.
027600     88  W88-NOEXISTE-ASISTENCIA     VALUE 1.
027700 77  WKS-PDA-EOF                 PIC 9 VALUE ZERO.
027800     88  W88-EXISTE-PDA              VALUE 0.
027900     88  W88-NOEXISTE-PDA            VALUE 1.
028000 77  WKS-ASISTENCIA-ENCONTRADA   PIC 9 VALUE ZERO.
028100     88  W88-ASISTENCIA-ENCONTRADA   VALUE 1.
028200 77  WKS-PDA-ENCONTRADA          PIC 9 VALUE ZERO.
028300     88  W88-PDA-ENCONTRADA          VALUE 1.
028400 77  WKS-SUCURSAL-ENCONTRADA     PIC 9 VALUE ZERO.
028500     88  W88-SUCURSAL-ENCONTRADA     VALUE 1.
028600
028700 01  WKS-DATOS-EMPLEADO-ACTUAL.
028800     03  DE-NOMINA               PIC X(20).
028900     03  DE-DPTO                 PIC X(10).
029000     03  DE-SUELDO-BASE          PIC S9(10)V99 COMP-3.
029100     03  DE-DIAS-LABORALES       PIC 9(02).
029200     03  DE-DIAS-ASISTENCIA      PIC 9(02).
029300     03  DE-DIAS-FALTA           PIC 9(02).
029400     03  DE-RETARDOS             PIC 9(02).
029500     03  DE-SALIDAS-ANTIC        PIC 9(02).
029600     03  DE-HORAS-EXTRA          PIC S9(03)V99 COMP-3.
029700     03  DE-PERCEPCIONES         PIC S9(10)V99 COMP-3.
029800     03  DE-DEDUC-IMPUESTOS      PIC S9(10)V99 COMP-3.
029900     03  DE-DEDUC-SEGSOCIAL      PIC S9(10)V99 COMP-3.
030000     03  DE-DEDUC-SEGMEDICO      PIC S9(10)V99 COMP-3.
030100     03  DE-DEDUC-PENSION        PIC S9(10)V99 COMP-3.
030200     03  DE-DEDUC-OTRAS          PIC S9(10)V99 COMP-3.
030300     03  DE-TOTAL-DEDUCCIONES    PIC S9(10)V99 COMP-3.
030400     03  DE-TARIFA-HORA          PIC S9(08)V99 COMP-3.
030500     03  DE-IMPORTE-HORAS-EXTRA  PIC S9(10)V99 COMP-3.
030600     03  DE-SUELDO-BRUTO         PIC S9(10)V99 COMP-3.
030700     03  DE-SUELDO-NETO          PIC S9(10)V99 COMP-3.
030800     03  DE-PORCENTAJE-ASIST     PIC S9(03)V99 COMP-3.
030900     03  FILLER                  PIC X(04).
031000
031100 77  CONT-TABLA-EMPLEADOS        PIC 9(05) COMP.
031200 77  CONT-TABLA-ASISTENCIA       PIC 9(05) COMP.
031300 77  CONT-TABLA-PDA              PIC 9(05) COMP.
031400 77  CONT-TABLA-SUCURSALES       PIC 9(03) COMP.
031500 77  PUNTERO-EMPLEADO            PIC 9(05) COMP.
031600
031700 77  CONT-NOMINAS-ESCRITAS       PIC 9(05) COMP.
031800
031900 01  WKS-TOTALES-GENERALES.
032000     03  TG-NUM-EMPLEADOS        PIC 9(05) COMP.
032100     03  TG-NETO-TOTAL           PIC S9(13)V99 COMP-3.
032200     03  TG-HORAS-EXTRA-TOTAL    PIC S9(13)V99 COMP-3.
032300
032400*----------------------------------------------------------------
032500* AREAS DE IMPRESION DEL REPORTE DE NOMINA POR SUCURSAL
032600*----------------------------------------------------------------
032700 01  DETALLES-REPORTE.
032800     03  RPT-TITULO-1.
032900         05  FILLER              PIC X(20) VALUE
033000             "REPORTE DE NOMINA - ".
033100         05  RPT-T1-MES          PIC 9(02).
033200         05  FILLER              PIC X(01) VALUE "/".
033300         05  RPT-T1-ANO          PIC 9(04).
033400         05  FILLER              PIC X(87) VALUE SPACES.
033500     03  RPT-TITULO-2.
033600         05  FILLER              PIC X(10) VALUE "SUCURSAL".
033700         05  FILLER              PIC X(08) VALUE SPACES.
033800         05  FILLER              PIC X(09) VALUE "EMPLEADOS".
033900         05  FILLER              PIC X(06) VALUE SPACES.
034000         05  FILLER              PIC X(17) VALUE
034100             "SUELDO NETO TOTAL".
034200         05  FILLER              PIC X(06) VALUE SPACES.
034300         05  FILLER              PIC X(20) VALUE
034400             "HORAS EXTRA IMPORTE".
034500     03  RPT-DETALLE.
034600         05  RPT-DET-DPTO    PIC X(10).
034700         05  FILLER              PIC X(06) VALUE SPACES.
034800         05  RPT-DET-EMPLEADOS   PIC ZZZ9.
034900         05  FILLER              PIC X(11) VALUE SPACES.
035000         05  RPT-DET-NETO        PIC $$$,$$$,$$9.99.
035100         05  FILLER              PIC X(06) VALUE SPACES.
035200         05  RPT-DET-HORAS-EXTRA PIC $$$,$$$,$$9.99.
035300     03  RPT-GRAN-TOTAL.
035400         05  FILLER              PIC X(11) VALUE "GRAN TOTAL".
035500         05  FILLER              PIC X(05) VALUE SPACES.
035600         05  RPT-GT-EMPLEADOS    PIC ZZZ9.
035700         05  FILLER              PIC X(11) VALUE SPACES.
035800         05  RPT-GT-NETO         PIC $$,$$$,$$9.99.
035900         05  FILLER              PIC X(05) VALUE SPACES.
036000         05  RPT-GT-HORAS-EXTRA  PIC $$,$$$,$$9.99.
036100
036200 PROCEDURE DIVISION.
036300 0000-PRINCIPAL.
036400     PERFORM 0100-INICIO.
036500     PERFORM 0200-PROCESO THRU 0200-PROCESO-EXIT
036600         UNTIL PUNTERO-EMPLEADO > CONT-TABLA-EMPLEADOS.
036700     PERFORM 0400-IMPRIMIR-RESUMEN
036800         THRU 0400-IMPRIMIR-RESUMEN-EXIT.
036900     PERFORM 0500-FIN.
037000     STOP RUN.
037100
037200 0100-INICIO.
037300     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN.
037400     OPEN INPUT  EMPLEADOS.
037500     OPEN INPUT  ASI-RESUMEN.
037600     OPEN INPUT  PDA-RESUMEN.
037700     OPEN OUTPUT NOMINA-SALIDA.
037800     OPEN OUTPUT RESUMEN-DEPTO.
037900     OPEN OUTPUT REPORTE.
038000
038100     PERFORM 0110-CARGAR-EMPLEADOS
038200         THRU 0110-CARGAR-EMPLEADOS-EXIT.
038300     PERFORM 0120-CARGAR-ASISTENCIA
038400         THRU 0120-CARGAR-ASISTENCIA-EXIT.
038500     PERFORM 0130-CARGAR-PDA THRU 0130-CARGAR-PDA-EXIT.
038600
038700     CLOSE EMPLEADOS.
038800     CLOSE ASI-RESUMEN.
038900     CLOSE PDA-RESUMEN.
039000
039100     MOVE 1 TO PUNTERO-EMPLEADO.
039200     MOVE 0 TO CONT-TABLA-SUCURSALES.
039300     INITIALIZE WKS-TOTALES-GENERALES.
039400
039500*----------------------------------------------------------------
039600* EL MAESTRO SE CARGA COMPLETO A LA TABLA; SE ASUME QUE VIENE
039700* ORDENADO POR NOMINA (REQUISITO DE LA CLAVE ASCENDENTE PARA LA
039800* BUSQUEDA BINARIA POSTERIOR).
039900*----------------------------------------------------------------
040000 0110-CARGAR-EMPLEADOS.
040100     MOVE 1 TO TE-CARGA-IDX.
040200     PERFORM 0111-LEER-EMPLEADO THRU 0111-LEER-EMPLEADO-EXIT.
040300     PERFORM 0112-METER-EMPLEADO
040400         UNTIL W88-NOEXISTE-EMPLEADO.
040500     SET CONT-TABLA-EMPLEADOS TO TE-CARGA-IDX.
040600     SUBTRACT 1 FROM CONT-TABLA-EMPLEADOS.
040700 0110-CARGAR-EMPLEADOS-EXIT.
040800     EXIT.
040900
041000 0111-LEER-EMPLEADO.
041100     READ EMPLEADOS
041200         AT END MOVE 1 TO WKS-EMPLEADO-EOF.
041300 0111-LEER-EMPLEADO-EXIT.
041400     EXIT.
041500
041600 0112-METER-EMPLEADO.
041700     MOVE EMP-NOMINA         TO TE-NOMINA (TE-CARGA-IDX).
041800     MOVE EMP-DPTO       TO TE-DPTO (TE-CARGA-IDX).
041900     MOVE EMP-SUELDO-BASE   TO TE-SUELDO-BASE (TE-CARGA-IDX).
042000     MOVE EMP-DIAS-LABORALES TO TE-DIAS-LABORALES (TE-CARGA-IDX).
042100     IF TE-DIAS-LABORALES (TE-CARGA-IDX) = 0
042200         MOVE 22 TO TE-DIAS-LABORALES (TE-CARGA-IDX).
042300     SET TE-CARGA-IDX UP BY 1.
042400     PERFORM 0111-LEER-EMPLEADO THRU 0111-LEER-EMPLEADO-EXIT.
042500
042600 0120-CARGAR-ASISTENCIA.
042700     MOVE 1 TO TA-CARGA-IDX.
042800     PERFORM 0121-LEER-ASISTENCIA THRU 0121-LEER-ASISTENCIA-EXIT.
042900     PERFORM 0122-METER-ASISTENCIA
043000         UNTIL W88-NOEXISTE-ASISTENCIA.
043100     SET CONT-TABLA-ASISTENCIA TO TA-CARGA-IDX.
043200     SUBTRACT 1 FROM CONT-TABLA-ASISTENCIA.
043300 0120-CARGAR-ASISTENCIA-EXIT.
043400     EXIT.
043500
043600 0121-LEER-ASISTENCIA.
043700     READ ASI-RESUMEN
043800         AT END MOVE 1 TO WKS-ASISTENCIA-EOF.
043900 0121-LEER-ASISTENCIA-EXIT.
044000     EXIT.
044100
044200 0122-METER-ASISTENCIA.
044300*    SE VALIDA QUE EL RESUMEN VENGA DEL MISMO MES DE PROCESO DE
044400*    LA TARJETA DE PARAMETROS; UN RESUMEN DE OTRO MES INDICA QUE
044500*    3NOMASI SE CORRIO CON UN MES DISTINTO Y SE DESCARTA.
044600     IF ASIRES-MES-PROCESO NOT = WKS-MES-PROCESO
044700         DISPLAY "6NOMCAL - ASI-RESUMEN DE OTRO MES, SE DESCARTA: "
044800                 ASIRES-NOMINA " / " ASIRES-MES-PROCESO
044900     ELSE
045000         MOVE ASIRES-NOMINA          TO TA-NOMINA (TA-CARGA-IDX)
045100         MOVE ASIRES-DIAS-ASISTENCIA
045200             TO TA-DIAS-ASISTENCIA (TA-CARGA-IDX)
045300         MOVE ASIRES-DIAS-FALTA  TO TA-DIAS-FALTA (TA-CARGA-IDX)
045400         MOVE ASIRES-RETARDOS    TO TA-RETARDOS (TA-CARGA-IDX)
045500         MOVE ASIRES-SALIDAS-ANTIC
045600             TO TA-SALIDAS-ANTIC (TA-CARGA-IDX)
045700         MOVE ASIRES-HORAS-EXTRA TO TA-HORAS-EXTRA (TA-CARGA-IDX)
045800         SET TA-CARGA-IDX UP BY 1.
045900     PERFORM 0121-LEER-ASISTENCIA THRU 0121-LEER-ASISTENCIA-EXIT.
046000
046100 0130-CARGAR-PDA.
046200     MOVE 1 TO TP-CARGA-IDX.
046300     PERFORM 0131-LEER-PDA THRU 0131-LEER-PDA-EXIT.
046400     PERFORM 0132-METER-PDA
046500         UNTIL W88-NOEXISTE-PDA.
046600     SET CONT-TABLA-PDA TO TP-CARGA-IDX.
046700     SUBTRACT 1 FROM CONT-TABLA-PDA.
046800 0130-CARGAR-PDA-EXIT.
046900     EXIT.
047000
047100 0131-LEER-PDA.
047200     READ PDA-RESUMEN
047300         AT END MOVE 1 TO WKS-PDA-EOF.
047400 0131-LEER-PDA-EXIT.
047500     EXIT.
047600
047700 0132-METER-PDA.
047800*    SE VALIDA QUE EL RESUMEN VENGA DEL MISMO MES DE PROCESO DE
047900*    LA TARJETA DE PARAMETROS; UN RESUMEN DE OTRO MES INDICA QUE
048000*    4NOMPDA SE CORRIO CON UN MES DISTINTO Y SE DESCARTA.
048100     IF PDARES-MES-PROCESO NOT = WKS-MES-PROCESO
048200         DISPLAY "6NOMCAL - PDA-RESUMEN DE OTRO MES, SE DESCARTA: "
048300                 PDARES-NOMINA " / " PDARES-MES-PROCESO
048400     ELSE
048500         MOVE PDARES-NOMINA       TO TP-NOMINA (TP-CARGA-IDX)
048600         MOVE PDARES-PERCEPCIONES TO TP-PERCEPCIONES (TP-CARGA-IDX)
048700         MOVE PDARES-DEDUC-IMPUESTOS
048800             TO TP-DEDUC-IMPUESTOS (TP-CARGA-IDX)
048900         MOVE PDARES-DEDUC-SEGSOCIAL
049000             TO TP-DEDUC-SEGSOCIAL (TP-CARGA-IDX)
049100         MOVE PDARES-DEDUC-SEGMEDICO
049200             TO TP-DEDUC-SEGMEDICO (TP-CARGA-IDX)
049300         MOVE PDARES-DEDUC-PENSION
049400             TO TP-DEDUC-PENSION (TP-CARGA-IDX)
049500         MOVE PDARES-DEDUC-OTRAS
049600             TO TP-DEDUC-OTRAS (TP-CARGA-IDX)
049700         SET TP-CARGA-IDX UP BY 1.
049800     PERFORM 0131-LEER-PDA THRU 0131-LEER-PDA-EXIT.
049900
050000*----------------------------------------------------------------
050100* PROCESO PRINCIPAL - RECORRE LA TABLA DE EMPLEADOS EN ORDEN DE
050200* NOMINA Y BUSCA, PARA CADA UNO, SU ASISTENCIA Y SU PERCEPCION-
050300* DEDUCCION EN LAS TABLAS CORRESPONDIENTES.
050400*----------------------------------------------------------------
050500 0200-PROCESO.
050600     IF PUNTERO-EMPLEADO > CONT-TABLA-EMPLEADOS
050700         GO TO 0200-PROCESO-EXIT.
050800
050900     PERFORM 0210-OBTENER-DATOS-EMPLEADO
051000         THRU 0210-OBTENER-DATOS-EMPLEADO-EXIT.
051100     PERFORM 0220-BUSCAR-ASISTENCIA
051200         THRU 0220-BUSCAR-ASISTENCIA-EXIT.
051300     PERFORM 0230-BUSCAR-PDA THRU 0230-BUSCAR-PDA-EXIT.
051400     PERFORM 0240-CALCULAR-HORAS-EXTRA
051500         THRU 0240-CALCULAR-HORAS-EXTRA-EXIT.
051600     PERFORM 0250-CALCULAR-SUELDOS
051700         THRU 0250-CALCULAR-SUELDOS-EXIT.
051800     PERFORM 0260-CALCULAR-PORCENTAJE
051900         THRU 0260-CALCULAR-PORCENTAJE-EXIT.
052000     PERFORM 0270-ESCRIBIR-NOMINA THRU 0270-ESCRIBIR-NOMINA-EXIT.
052100     PERFORM 0280-ACUMULAR-SUCURSAL
052200         THRU 0280-ACUMULAR-SUCURSAL-EXIT.
052300
052400     SET PUNTERO-EMPLEADO UP BY 1.
052500 0200-PROCESO-EXIT.
052600     EXIT.
052700
052800 0210-OBTENER-DATOS-EMPLEADO.
052900     MOVE TE-NOMINA (PUNTERO-EMPLEADO)       TO DE-NOMINA.
053000     MOVE TE-DPTO (PUNTERO-EMPLEADO)     TO DE-DPTO.
053100     MOVE TE-SUELDO-BASE (PUNTERO-EMPLEADO) TO DE-SUELDO-BASE.
053200     MOVE TE-DIAS-LABORALES (PUNTERO-EMPLEADO)
053300         TO DE-DIAS-LABORALES.
053400 0210-OBTENER-DATOS-EMPLEADO-EXIT.
053500     EXIT.
053600
053700*----------------------------------------------------------------
053800* LA TABLA DE ASISTENCIA SE BUSCA POR NOMINA (BUSQUEDA BINARIA);
053900* SI EL EMPLEADO NO TUVO ASISTENCIA EN EL MES, TODO QUEDA EN CERO.
054000*----------------------------------------------------------------
054100 0220-BUSCAR-ASISTENCIA.
054200     MOVE 0 TO WKS-ASISTENCIA-ENCONTRADA.
054300     MOVE 0 TO DE-DIAS-ASISTENCIA.
054400     MOVE 0 TO DE-DIAS-FALTA.
054500     MOVE 0 TO DE-RETARDOS.
054600     MOVE 0 TO DE-SALIDAS-ANTIC.
054700     MOVE 0 TO DE-HORAS-EXTRA.
054800
054900     IF CONT-TABLA-ASISTENCIA = 0
055000         GO TO 0220-BUSCAR-ASISTENCIA-EXIT.
055100
055200     SEARCH ALL TA-ENTRADA
055300         AT END
055400             MOVE 0 TO WKS-ASISTENCIA-ENCONTRADA
055500         WHEN TA-NOMINA (TA-IDX) = DE-NOMINA
055600             MOVE 1 TO WKS-ASISTENCIA-ENCONTRADA.
055700
055800     IF W88-ASISTENCIA-ENCONTRADA
055900         MOVE TA-DIAS-ASISTENCIA (TA-IDX) TO DE-DIAS-ASISTENCIA
056000         MOVE TA-DIAS-FALTA (TA-IDX)      TO DE-DIAS-FALTA
056100         MOVE TA-RETARDOS (TA-IDX)        TO DE-RETARDOS
056200         MOVE TA-SALIDAS-ANTIC (TA-IDX)   TO DE-SALIDAS-ANTIC
056300         MOVE TA-HORAS-EXTRA (TA-IDX)     TO DE-HORAS-EXTRA.
056400 0220-BUSCAR-ASISTENCIA-EXIT.
056500     EXIT.
056600
056700*----------------------------------------------------------------
056800* LA TABLA DE PERCEPCION-DEDUCCION SE BUSCA POR NOMINA; SI EL
056900* EMPLEADO NO TUVO MOVIMIENTOS EN EL MES, TODO QUEDA EN CERO.
057000*----------------------------------------------------------------
057100 0230-BUSCAR-PDA.
057200     MOVE 0 TO WKS-PDA-ENCONTRADA.
057300     MOVE 0 TO DE-PERCEPCIONES.
057400     MOVE 0 TO DE-DEDUC-IMPUESTOS.
057500     MOVE 0 TO DE-DEDUC-SEGSOCIAL.
057600     MOVE 0 TO DE-DEDUC-SEGMEDICO.
057700     MOVE 0 TO DE-DEDUC-PENSION.
057800     MOVE 0 TO DE-DEDUC-OTRAS.
057900
058000     IF CONT-TABLA-PDA = 0
058100         GO TO 0230-BUSCAR-PDA-EXIT.
058200
058300     SEARCH ALL TP-ENTRADA
058400         AT END
058500             MOVE 0 TO WKS-PDA-ENCONTRADA
058600         WHEN TP-NOMINA (TP-IDX) = DE-NOMINA
058700             MOVE 1 TO WKS-PDA-ENCONTRADA.
058800
058900     IF W88-PDA-ENCONTRADA
059000         MOVE TP-PERCEPCIONES (TP-IDX)    TO DE-PERCEPCIONES
059100         MOVE TP-DEDUC-IMPUESTOS (TP-IDX) TO DE-DEDUC-IMPUESTOS
059200         MOVE TP-DEDUC-SEGSOCIAL (TP-IDX) TO DE-DEDUC-SEGSOCIAL
059300         MOVE TP-DEDUC-SEGMEDICO (TP-IDX) TO DE-DEDUC-SEGMEDICO
059400         MOVE TP-DEDUC-PENSION (TP-IDX)   TO DE-DEDUC-PENSION
059500         MOVE TP-DEDUC-OTRAS (TP-IDX)     TO DE-DEDUC-OTRAS.
059600
059700     COMPUTE DE-TOTAL-DEDUCCIONES =
059800             DE-DEDUC-IMPUESTOS + DE-DEDUC-SEGSOCIAL
059900           + DE-DEDUC-SEGMEDICO + DE-DEDUC-PENSION
060000           + DE-DEDUC-OTRAS.
060100 0230-BUSCAR-PDA-EXIT.
060200     EXIT.
060300
060400*----------------------------------------------------------------
060500* REGLA DE NEGOCIO 4 - TARIFA POR HORA = SUELDO BASE / DIAS
060600* LABORALES / 8; IMPORTE DE HORAS EXTRA = TARIFA POR HORAS EXTRA,
060700* REDONDEADO EN AMBOS PASOS.
060800*----------------------------------------------------------------
060900 0240-CALCULAR-HORAS-EXTRA.
061000     COMPUTE DE-TARIFA-HORA ROUNDED =
061100             DE-SUELDO-BASE / DE-DIAS-LABORALES / 8.
061200     COMPUTE DE-IMPORTE-HORAS-EXTRA ROUNDED =
061300             DE-TARIFA-HORA * DE-HORAS-EXTRA.
061400 0240-CALCULAR-HORAS-EXTRA-EXIT.
061500     EXIT.
061600
061700*----------------------------------------------------------------
061800* REGLAS DE NEGOCIO 5, 6 Y 7 - BONO Y COMISION SIEMPRE CERO EN
061900* ESTE PROCESO POR NO EXISTIR ARCHIVO FUENTE PARA ELLOS.
062000*----------------------------------------------------------------
062100 0250-CALCULAR-SUELDOS.
062200     MOVE 0 TO DE-SUELDO-BRUTO.
062300     COMPUTE DE-SUELDO-BRUTO =
062400             DE-SUELDO-BASE + DE-PERCEPCIONES
062500           + DE-IMPORTE-HORAS-EXTRA.
062600     COMPUTE DE-SUELDO-NETO =
062700             DE-SUELDO-BRUTO - DE-TOTAL-DEDUCCIONES.
062800 0250-CALCULAR-SUELDOS-EXIT.
062900     EXIT.
063000
063100*----------------------------------------------------------------
063200* REGLA DE NEGOCIO 8 - PORCENTAJE DE ASISTENCIA, CON PROTECCION
063300* CONTRA DIVISION ENTRE CERO (DIAS LABORALES = 0).
063400*----------------------------------------------------------------
063500 0260-CALCULAR-PORCENTAJE.
063600     IF DE-DIAS-LABORALES = 0
063700         MOVE 0 TO DE-PORCENTAJE-ASIST
063800     ELSE
063900         COMPUTE DE-PORCENTAJE-ASIST ROUNDED =
064000             DE-DIAS-ASISTENCIA / DE-DIAS-LABORALES * 100.
064100 0260-CALCULAR-PORCENTAJE-EXIT.
064200     EXIT.
064300
064400 0270-ESCRIBIR-NOMINA.
064500     MOVE DE-NOMINA               TO NOM-NOMINA.
064600     MOVE DE-DPTO             TO NOM-DPTO.
064700     MOVE WKS-MES-PROCESO         TO NOM-MES-PROCESO.
064800     MOVE DE-DIAS-LABORALES       TO NOM-DIAS-LABORALES.
064900     MOVE DE-DIAS-ASISTENCIA      TO NOM-DIAS-ASISTENCIA.
065000     MOVE DE-DIAS-FALTA           TO NOM-DIAS-FALTA.
065100     MOVE DE-RETARDOS             TO NOM-RETARDOS.
065200     MOVE DE-SALIDAS-ANTIC        TO NOM-SALIDAS-ANTIC.
065300     MOVE DE-HORAS-EXTRA          TO NOM-HORAS-EXTRA.
065400     MOVE DE-SUELDO-BASE         TO NOM-SUELDO-BASE.
065500     MOVE DE-PERCEPCIONES         TO NOM-PERCEPCIONES.
065600     MOVE DE-IMPORTE-HORAS-EXTRA  TO NOM-IMPORTE-HORAS-EXTRA.
065700     MOVE 0                       TO NOM-BONO.
065800     MOVE 0                       TO NOM-COMISION.
065900     MOVE DE-SUELDO-BRUTO        TO NOM-SUELDO-BRUTO.
066000     MOVE DE-DEDUC-IMPUESTOS      TO NOM-DEDUC-IMPUESTOS.
066100     MOVE DE-DEDUC-SEGSOCIAL      TO NOM-DEDUC-SEGSOCIAL.
066200     MOVE DE-DEDUC-SEGMEDICO      TO NOM-DEDUC-SEGMEDICO.
066300     MOVE DE-DEDUC-PENSION        TO NOM-DEDUC-PENSION.
066400     MOVE DE-DEDUC-OTRAS          TO NOM-DEDUC-OTRAS.
066500     MOVE DE-TOTAL-DEDUCCIONES    TO NOM-TOTAL-DEDUCCIONES.
066600     MOVE DE-SUELDO-NETO         TO NOM-SUELDO-NETO.
066700     MOVE DE-PORCENTAJE-ASIST     TO NOM-PORCENTAJE-ASIST.
066800     SET NOM-CALCULADA            TO TRUE.
066900
067000     WRITE NOM-REG.
067100     ADD 1 TO CONT-NOMINAS-ESCRITAS.
067200 0270-ESCRIBIR-NOMINA-EXIT.
067300     EXIT.
067400
067500*----------------------------------------------------------------
067600* REGLA DE NEGOCIO (UNIDAD 5) - CONTROL DE QUIEBRE POR SUCURSAL
067700* EN EL ORDEN EN QUE SE VAN ENCONTRANDO (BUSQUEDA SERIAL).
067800*----------------------------------------------------------------
067900 0280-ACUMULAR-SUCURSAL.
068000     MOVE 0 TO WKS-SUCURSAL-ENCONTRADA.
068100
068200     SEARCH TS-ENTRADA VARYING TS-IDX
068300         AT END
068400             MOVE 0 TO WKS-SUCURSAL-ENCONTRADA
068500         WHEN TS-DPTO (TS-IDX) = DE-DPTO
068600             MOVE 1 TO WKS-SUCURSAL-ENCONTRADA.
068700
068800     IF NOT W88-SUCURSAL-ENCONTRADA
068900         ADD 1 TO CONT-TABLA-SUCURSALES
069000         SET TS-IDX TO CONT-TABLA-SUCURSALES
069100         MOVE DE-DPTO TO TS-DPTO (TS-IDX)
069200         MOVE 0 TO TS-NUM-EMPLEADOS (TS-IDX)
069300         MOVE 0 TO TS-NETO-TOTAL (TS-IDX)
069400         MOVE 0 TO TS-HORAS-EXTRA-TOTAL (TS-IDX).
069500
069600     ADD 1 TO TS-NUM-EMPLEADOS (TS-IDX).
069700     ADD DE-SUELDO-NETO        TO TS-NETO-TOTAL (TS-IDX).
069800     ADD DE-IMPORTE-HORAS-EXTRA TO TS-HORAS-EXTRA-TOTAL (TS-IDX).
069900 0280-ACUMULAR-SUCURSAL-EXIT.
070000     EXIT.
070100
070200*----------------------------------------------------------------
070300* RESUMEN DE NOMINA POR SUCURSAL - ARCHIVO Y REPORTE IMPRESO,
070400* EN EL ORDEN EN QUE LAS SUCURSALES FUERON ENCONTRADAS.
070500*----------------------------------------------------------------
070600 0400-IMPRIMIR-RESUMEN.
070700     IF CONT-TABLA-SUCURSALES = 0
070800         GO TO 0400-IMPRIMIR-RESUMEN-EXIT.
070900
071000     PERFORM 0410-IMPRIMIR-TITULOS
071100         THRU 0410-IMPRIMIR-TITULOS-EXIT.
071200     MOVE 1 TO TS-IDX.
071300     PERFORM 0420-IMPRIMIR-SUCURSAL
071400         THRU 0420-IMPRIMIR-SUCURSAL-EXIT
071500         UNTIL TS-IDX > CONT-TABLA-SUCURSALES.
071600     PERFORM 0430-IMPRIMIR-GRAN-TOTAL
071700         THRU 0430-IMPRIMIR-GRAN-TOTAL-EXIT.
071800 0400-IMPRIMIR-RESUMEN-EXIT.
071900     EXIT.
072000
072100 0410-IMPRIMIR-TITULOS.
072200     MOVE WKS-MES-PROCESO-MES TO RPT-T1-MES.
072300     MOVE WKS-MES-PROCESO-ANO TO RPT-T1-ANO.
072400     WRITE REPORTE-REG FROM RPT-TITULO-1 AFTER TOP-OF-FORM.
072500     WRITE REPORTE-REG FROM RPT-TITULO-2 AFTER 1 LINES.
072600 0410-IMPRIMIR-TITULOS-EXIT.
072700     EXIT.
072800
072900 0420-IMPRIMIR-SUCURSAL.
073000     MOVE TS-DPTO (TS-IDX)          TO RDP-DPTO.
073100     MOVE WKS-MES-PROCESO                TO RDP-MES-PROCESO.
073200     MOVE TS-NUM-EMPLEADOS (TS-IDX)      TO RDP-NUM-EMPLEADOS.
073300     MOVE TS-NETO-TOTAL (TS-IDX)         TO RDP-TOTAL-SUELDO-NETO.
073400     MOVE TS-HORAS-EXTRA-TOTAL (TS-IDX)
073500         TO RDP-TOTAL-HORAS-EXTRA.
073600     WRITE RDP-REG.
073700
073800     MOVE TS-DPTO (TS-IDX)          TO RPT-DET-DPTO.
073900     MOVE TS-NUM-EMPLEADOS (TS-IDX)      TO RPT-DET-EMPLEADOS.
074000     MOVE TS-NETO-TOTAL (TS-IDX)         TO RPT-DET-NETO.
074100     MOVE TS-HORAS-EXTRA-TOTAL (TS-IDX)  TO RPT-DET-HORAS-EXTRA.
074200     WRITE REPORTE-REG FROM RPT-DETALLE AFTER 1 LINES.
074300
074400     ADD TS-NUM-EMPLEADOS (TS-IDX)      TO TG-NUM-EMPLEADOS.
074500     ADD TS-NETO-TOTAL (TS-IDX)         TO TG-NETO-TOTAL.
074600     ADD TS-HORAS-EXTRA-TOTAL (TS-IDX)  TO TG-HORAS-EXTRA-TOTAL.
074700
074800     SET TS-IDX UP BY 1.
074900 0420-IMPRIMIR-SUCURSAL-EXIT.
075000     EXIT.
075100
075200 0430-IMPRIMIR-GRAN-TOTAL.
075300     MOVE TG-NUM-EMPLEADOS      TO RPT-GT-EMPLEADOS.
075400     MOVE TG-NETO-TOTAL         TO RPT-GT-NETO.
075500     MOVE TG-HORAS-EXTRA-TOTAL  TO RPT-GT-HORAS-EXTRA.
075600     WRITE REPORTE-REG FROM RPT-GRAN-TOTAL AFTER 2 LINES.
075700 0430-IMPRIMIR-GRAN-TOTAL-EXIT.
075800     EXIT.
075900
076000 0500-FIN.
076100     DISPLAY "6NOMCAL - EMPLEADOS EN MAESTRO     : "
076200             CONT-TABLA-EMPLEADOS.
076300     DISPLAY "6NOMCAL - NOMINAS CALCULADAS        : "
076400             CONT-NOMINAS-ESCRITAS.
076500     DISPLAY "6NOMCAL - SUCURSALES RESUMIDAS      : "
076600             CONT-TABLA-SUCURSALES.
076700
076800     CLOSE NOMINA-SALIDA.
076900     CLOSE RESUMEN-DEPTO.
077000     CLOSE REPORTE.
077100
077200 END PROGRAM 6NOMCAL.
